000100*****************************************************************         
000200* Program name:    NE8C1100                                     *         
000300* Original author: M. IBARRA.                                   *         
000400*                                                               *         
000500* Maintenence Log                                               *         
000600* Date       Author        Maintenance Requirement.             *         
000700* ---------- ------------  -----------------------------------  *         
000800* 11/04/1984 M.IBARRA      Initial version - called by NE8C1000,*         
000900*                          owns the two org-audit report files. * TKT0001R
001000* 02/08/1985 M.IBARRA      Corrected zero-subordinate skip on   * TKT0017R
001100*                          managers with no direct reports.     * TKT0017R
001200* 09/05/1991 S.VEGA        Tolerance ratios now read from the   * TKT0381R
001300*                          NE8CPRM0 parameter area by reference.* TKT0381R
001400* 23/03/1994 R.OLMEDO      Average subordinate salary rounded   * TKT0260R
001500*                          half-up per auditoria request.       * TKT0260R
001600* 02/11/1998 R.OLMEDO      Y2K REVIEW - NO DATE FIELDS HELD IN  * Y2K0001R
001700*                          THIS PROGRAM. NO CHANGE REQUIRED.    * Y2K0001R
001800* 19/07/2001 J.CASTRO      Added the hierarchy-depth-excess pass* TKT4471R
001900*                          with memoized depth walk-up.         * TKT4471R
001950* 14/02/2003 M.IBARRA      Widened formatted salary/discrepancy * TKT5118R
001960*                          amounts to 9 whole digits - figures  * TKT5118R
001970*                          over 99,999,999.99 were truncated on * TKT5118R
001980*                          both reports.                        * TKT5118R
002000*****************************************************************         
002100*                                                               *         
002200*          I D E N T I F I C A T I O N  D I V I S I O N         *         
002300*                                                               *         
002400*****************************************************************         
002500 IDENTIFICATION DIVISION.                                                 
002600 PROGRAM-ID.  NE8C1100.                                                   
002700 AUTHOR. M. IBARRA.                                                       
002800 INSTALLATION. IBM Z/OS.                                                  
002900 DATE-WRITTEN. 11/04/1984.                                                
003000 DATE-COMPILED. 11/04/1984.                                               
003100 SECURITY. CONFIDENTIAL.                                                  
003200*****************************************************************         
003300*                                                               *         
003400*             E N V I R O N M E N T   D I V I S I O N           *         
003500*                                                               *         
003600*****************************************************************         
003700 ENVIRONMENT DIVISION.                                                    
003800                                                                          
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     CLASS WS-CLASE-NUMERICA IS '0' THRU '9'                              
004300     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON                                 
004400     UPSI-0 OFF STATUS IS WS-UPSI-TRAZA-OFF.                              
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004650*****************************************************************         
004700*                                                               *         
004800*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *         
004900*                                                               *         
004950*****************************************************************         
005000 FILE-CONTROL.                                                            
005100     SELECT SALDISC-RPT     ASSIGN    TO SALDISC                          
005200                            ORGANIZATION IS LINE SEQUENTIAL               
005300                            FILE STATUS  IS WS-SALDISC-STATUS.            
005400     SELECT DEPTH-RPT       ASSIGN    TO DEPTHRPT                         
005500                            ORGANIZATION IS LINE SEQUENTIAL               
005600                            FILE STATUS  IS WS-DEPTH-STATUS.              
005700*****************************************************************         
005800*                                                               *         
005900*                      D A T A   D I V I S I O N                *         
006000*                                                               *         
006100*****************************************************************         
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400 FD  SALDISC-RPT                                                          
006500     LABEL RECORDS ARE STANDARD.                                          
006600 01  SALDISC-REC.                                                         
006700     05 SALDISC-LINE                    PIC X(120).                       
006800     05 FILLER                          PIC X(06).                        
006900                                                                          
007000 FD  DEPTH-RPT                                                            
007100     LABEL RECORDS ARE STANDARD.                                          
007200 01  DEPTH-REC.                                                           
007300     05 DEPTH-LINE                      PIC X(125).                       
007400     05 FILLER                          PIC X(06).                        
007500                                                                          
007600 WORKING-STORAGE SECTION.                                                 
007710*****************************************************************         
007720*                                                               *         
007730*                    DEFINICION DE CONSTANTES.                  *         
007740*                                                               *         
007750*****************************************************************         
008000 01  CT-CONSTANTES.                                                       
008100     05 CT-RUTINA                       PIC X(08)                         
008200                                         VALUE 'NE8C1100'.                
008300     05 FILLER                          PIC X(10).                        
008400                                                                          
008510*****************************************************************         
008520*                                                               *         
008530*                     DEFINICION DE SWITCHES.                   *         
008540*                                                               *         
008550*****************************************************************         
008800 01  SW-SWITCHES.                                                         
008900     05 WS-SALDISC-STATUS               PIC X(02)                         
009000                                         VALUE SPACE.                     
009100        88 SALDISC-88-OK                 VALUE '00'.                      
009200     05 WS-DEPTH-STATUS                 PIC X(02)                         
009300                                         VALUE SPACE.                     
009400        88 DEPTH-88-OK                   VALUE '00'.                      
009500     05 WS-WALK-DONE-SW                 PIC X(02)                         
009600                                         VALUE SPACE.                     
009700        88 WALK-DONE-SI                  VALUE 'SI'.                      
009800     05 WS-FOUND-SW                     PIC X(02)                         
009900                                         VALUE SPACE.                     
010000        88 FOUND-SI                      VALUE 'SI'.                      
010100     05 FILLER                          PIC X(02).                        
010200                                                                          
010310*****************************************************************         
010320*                                                               *         
010330*                     DEFINICION DE VARIABLES.                  *         
010340*                                                               *         
010350*****************************************************************         
010600 01  WS-CONTADORES.                                                       
010700     05 WS-SUB-1                        PIC 9(04) COMP.                   
010800     05 WS-SUB-2                        PIC 9(04) COMP.                   
010900     05 WS-SUB-3                        PIC 9(04) COMP.                   
011000     05 WS-SUB-4                        PIC 9(04) COMP.                   
011100     05 WS-FMT-IDX                      PIC 9(04) COMP.                   
011200     05 WS-SUB-COUNT                    PIC 9(04) COMP.                   
011300     05 WS-WALK-IDX                     PIC 9(04) COMP.                   
011400     05 WS-FOUND-IDX                    PIC 9(04) COMP.                   
011500     05 WS-WALK-DEPTH                   PIC 9(04) COMP.                   
011600     05 WS-EXCESO                       PIC 9(04) COMP.                   
011700     05 FILLER                          PIC X(04).                        
011800                                                                          
011900* AREAS DE TRABAJO PARA EL PROMEDIO SALARIAL Y LAS BANDAS.                
012000 01  WS-VALORES-SALARIO.                                                  
012100     05 WS-SUB-SUMA                     PIC S9(13)V9(02)                  
012200                                         COMP-3.                          
012300     05 WS-PROMEDIO                      PIC S9(09)V9(02)                 
012400                                         COMP-3.                          
012500     05 WS-LIMITE-BAJO                  PIC S9(09)V9(04)                  
012600                                         COMP-3.                          
012700     05 WS-LIMITE-ALTO                  PIC S9(09)V9(04)                  
012800                                         COMP-3.                          
012900     05 WS-BUSCAR-EMPNO                 PIC 9(09).                        
013000     05 FILLER                          PIC X(06).                        
013100                                                                          
013200* CAMPO AUXILIAR PARA EDITAR UN NUMERO DE GERENTE (88-LEVEL               
013300* NO APLICA, SOLO PIC NUMERICA EDITADA) ANTES DE VOLCARLO EN              
013400* EL CAMPO ALFANUMERICO DE LA LINEA FORMATEADA.                           
013500 01  WS-MGR-EDIT.                                                         
013600     05 WS-MGR-EDIT-NUM                 PIC Z(8)9.                        
013700     05 FILLER                          PIC X(01).                        
013800                                                                          
013900* RENGLON DE EMPLEADO FORMATEADO - USADO POR AMBOS REPORTES               
014000* (SALDISC Y DEPTH) PARA QUE EL EMPLEADO SE MUESTRE SIEMPRE               
014100* DE LA MISMA MANERA.                                             TKT4471R
014200 01  WS-EMP-FMT-AREA.                                                     
014300     05 FMT-EMPNO                       PIC Z(8)9.                        
014400     05 FILLER                          PIC X(01)                         
014500                                         VALUE SPACE.                     
014600     05 FMT-FIRSTNME                    PIC X(20).                        
014700     05 FILLER                          PIC X(01)                         
014800                                         VALUE SPACE.                     
014900     05 FMT-LASTNAME                    PIC X(20).                        
015000     05 FILLER                          PIC X(01)                         
015100                                         VALUE SPACE.                     
015150* TKT5118 - WIDENED TO 9 WHOLE DIGITS, SAME DOMAIN AS             TKT5118R
015160* EMP-SALARY/DISC-AMOUNT - WAS TRUNCATING AT 8.                   TKT5118R
015200     05 FMT-SALARY                      PIC Z(8)9.99.                     
015300     05 FILLER                          PIC X(01)                         
015400                                         VALUE SPACE.                     
015500     05 FMT-MGRNO                       PIC X(09).                        
015600* VISTA PLANA DEL RENGLON DE EMPLEADO PARA MOVERLO COMPLETO               
015700* A LOS RENGLONES DE LOS REPORTES.                                        
015800 01  WS-EMP-FMT-R REDEFINES WS-EMP-FMT-AREA.                              
015900     05 WS-EMP-FMT-FLAT                 PIC X(74).                        
016000                                                                          
016100* RENGLON DEL REPORTE DE DISCREPANCIA SALARIAL.                           
016200 01  WS-LINEA-SALDISC.                                                    
016300     05 LSD-LIT-1                       PIC X(08)                         
016400                                         VALUE 'Manager '.                
016500     05 LSD-EMPLEADO                    PIC X(74).                        
016600     05 LSD-LIT-2                       PIC X(34).                        
016650* TKT5118 - WIDENED WITH FMT-SALARY, SEE WS-EMP-FMT-AREA.         TKT5118R
016700     05 LSD-MONTO                       PIC Z(8)9.99.                     
016800* VISTA PLANA PARA EL WRITE ... FROM DEL RENGLON.                         
016900 01  WS-LINEA-SALDISC-R REDEFINES WS-LINEA-SALDISC.                       
017000     05 WS-LINEA-SALDISC-FLAT           PIC X(128).                       
017100                                                                          
017200* AREA DE TRABAJO PARA LA DISCREPANCIA SALARIAL Y EL EXCESO               
017300* DE PROFUNDIDAD ANTES DE VOLCARLOS A LOS RENGLONES IMPRESOS.             
017400 01  WS-DISC-AREA.                                                        
017500     05 FILLER                          PIC X(01).                        
017600     COPY NE8CDISC.                                                       
017700                                                                          
017800* RENGLON DEL REPORTE DE EXCESO DE PROFUNDIDAD.                           
017900 01  WS-LINEA-DEPTH.                                                      
018000     05 LDP-LIT-1                       PIC X(09)                         
018100                                         VALUE 'Employee '.               
018200     05 LDP-EMPLEADO                    PIC X(74).                        
018300     05 LDP-LIT-2                       PIC X(45)                         
018400                                         VALUE                            
018500         ' has a reporting line that is too long by '.                    
018600     05 LDP-EXCESO                      PIC Z(3)9.                        
018700* VISTA PLANA PARA EL WRITE ... FROM DEL RENGLON.                         
018800 01  WS-LINEA-DEPTH-R REDEFINES WS-LINEA-DEPTH.                           
018900     05 WS-LINEA-DEPTH-FLAT             PIC X(132).                       
019000                                                                          
019100*****************************************************************         
019200*                                                               *         
019300*                    L I N K A G E   S E C T I O N              *         
019400*                                                               *         
019500*****************************************************************         
019600 LINKAGE SECTION.                                                         
019700* TABLA DE EMPLEADOS RECIBIDA POR REFERENCIA DESDE NE8C1000.              
019800* WS-EMP-COUNT VIAJA DENTRO DEL MISMO RENGLON PORQUE ES EL                
019900* OBJETO DEL DEPENDING ON DE LA TABLA NE8CEMP0.                   TKT4471R
020000 01  WS-EMPLOYEE-TABLE.                                                   
020100     05 FILLER                          PIC X(04).                        
020200     05 WS-EMP-COUNT                    PIC 9(04) COMP.                   
020300     COPY NE8CEMP0.                                                       
020400                                                                          
020500* PARAMETROS DE TOLERANCIA RECIBIDOS POR REFERENCIA.                      
020600 01  WS-PARAMETROS.                                                       
020700     05 FILLER                          PIC X(01).                        
020800     COPY NE8CPRM0.                                                       
020900                                                                          
021000* CONTADORES DE SALIDA DEVUELTOS A NE8C1000 PARA EL LOG FINAL.            
021100 01  WS-RESULTADOS.                                                       
021200     05 WS-DISC-COUNT                   PIC 9(04) COMP.                   
021300     05 WS-EXCS-COUNT                   PIC 9(04) COMP.                   
021400     05 FILLER                          PIC X(08).                        
021500*****************************************************************         
021600*                                                               *         
021700*              P R O C E D U R E   D I V I S I O N              *         
021800*                                                               *         
021900*****************************************************************         
022000 PROCEDURE DIVISION USING WS-EMPLOYEE-TABLE,                              
022100                          WS-PARAMETROS,                                  
022200                          WS-RESULTADOS.                                  
022300                                                                          
022400*****************************************************************         
022500*                        0000-MAINLINE                          *         
022600*****************************************************************         
022700 0000-MAINLINE.                                                           
022800                                                                          
022900     PERFORM 1000-INICIO                                                  
023000        THRU 1000-INICIO-EXIT                                             
023100                                                                          
023200     PERFORM 2000-PASE-SALARIOS                                           
023300        THRU 2000-PASE-SALARIOS-EXIT                                      
023400        VARYING WS-SUB-1 FROM 1 BY 1                                      
023500        UNTIL WS-SUB-1 > WS-EMP-COUNT                                     
023600                                                                          
023700     PERFORM 3000-PASE-PROFUNDIDAD                                        
023800        THRU 3000-PASE-PROFUNDIDAD-EXIT                                   
023900        VARYING WS-SUB-2 FROM 1 BY 1                                      
024000        UNTIL WS-SUB-2 > WS-EMP-COUNT                                     
024100                                                                          
024200     PERFORM 9900-FINAL                                                   
024300        THRU 9900-FINAL-EXIT                                              
024400                                                                          
024500     GOBACK                                                               
024600     .                                                                    
024700*****************************************************************         
024800*                         1000-INICIO                           *         
024900*****************************************************************         
025000 1000-INICIO.                                                             
025100                                                                          
025200     MOVE 0 TO WS-DISC-COUNT                                              
025300     MOVE 0 TO WS-EXCS-COUNT                                              
025400                                                                          
025500     OPEN OUTPUT SALDISC-RPT                                              
025600     IF NOT SALDISC-88-OK                                                 
025700        DISPLAY CT-RUTINA ' - WARNING - NO SE PUDO ABRIR EL'              
025800                ' REPORTE DE DISCREPANCIA SALARIAL. STATUS: '             
025900                WS-SALDISC-STATUS                                         
026000     END-IF                                                               
026100                                                                          
026200     OPEN OUTPUT DEPTH-RPT                                                
026300     IF NOT DEPTH-88-OK                                                   
026400        DISPLAY CT-RUTINA ' - WARNING - NO SE PUDO ABRIR EL'              
026500                ' REPORTE DE EXCESO DE PROFUNDIDAD. STATUS: '             
026600                WS-DEPTH-STATUS                                           
026700     END-IF                                                               
026800     .                                                                    
026900 1000-INICIO-EXIT.                                                        
027000     EXIT.                                                                
027100*****************************************************************         
027200*                    2000-PASE-SALARIOS                         *         
027300*****************************************************************         
027400 2000-PASE-SALARIOS.                                                      
027500* SE EVALUA CADA EMPLEADO COMO POSIBLE GERENTE. SI NO TIENE               
027600* SUBORDINADOS DIRECTOS, NO SE CALCULA PROMEDIO Y SE OMITE.               
027700     MOVE 0 TO WS-SUB-COUNT                                               
027800     MOVE 0 TO WS-SUB-SUMA                                                
027900                                                                          
028000     PERFORM 2100-CONTAR-SUBORDINADOS                                     
028100        THRU 2100-CONTAR-SUBORDINADOS-EXIT                                
028200        VARYING WS-SUB-3 FROM 1 BY 1                                      
028300        UNTIL WS-SUB-3 > WS-EMP-COUNT                                     
028400                                                                          
028500     IF WS-SUB-COUNT > 0                                                  
028600        COMPUTE WS-PROMEDIO ROUNDED =                                     
028700                WS-SUB-SUMA / WS-SUB-COUNT                                
028800        COMPUTE WS-LIMITE-BAJO =                                          
028900                WS-PROMEDIO * PRM0-RATIO-LOW                              
029000        COMPUTE WS-LIMITE-ALTO =                                          
029100                WS-PROMEDIO * PRM0-RATIO-HIGH                             
029200        PERFORM 2200-CLASIFICAR-DISCREPANCIA                              
029300           THRU 2200-CLASIFICAR-DISCREPANCIA-EXIT                         
029400     END-IF                                                               
029500     .                                                                    
029600 2000-PASE-SALARIOS-EXIT.                                                 
029700     EXIT.                                                                
029800*****************************************************************         
029900*                  2100-CONTAR-SUBORDINADOS                     *         
030000*****************************************************************         
030100 2100-CONTAR-SUBORDINADOS.                                                
030200* TKT0017 - UN EMPLEADO NUNCA ES SUBORDINADO DE SI MISMO NI       TKT0017R
030300* DE UN GERENTE CON LEGAJO 0 (SIN GERENTE).                       TKT0017R
030400     IF EMP-MGRNO(WS-SUB-3) = EMP-EMPNO(WS-SUB-1)                         
030500        AND EMP-MGRNO(WS-SUB-3) NOT = 0                                   
030600        ADD 1 TO WS-SUB-COUNT                                             
030700        ADD EMP-SALARY(WS-SUB-3) TO WS-SUB-SUMA                           
030800     END-IF                                                               
030900     .                                                                    
031000 2100-CONTAR-SUBORDINADOS-EXIT.                                           
031100     EXIT.                                                                
031200*****************************************************************         
031300*                2200-CLASIFICAR-DISCREPANCIA                   *         
031400*****************************************************************         
031500 2200-CLASIFICAR-DISCREPANCIA.                                            
031600* PRIMERO QUE GANE: MENOS DEL LIMITE BAJO, SINO MAS DEL                   
031700* LIMITE ALTO, SINO NO HAY DISCREPANCIA PARA ESTE GERENTE.                
031800     IF EMP-SALARY(WS-SUB-1) < WS-LIMITE-BAJO                             
031900        SET DISC-88-LESS TO TRUE                                          
032000        COMPUTE DISC-AMOUNT =                                             
032100                WS-LIMITE-BAJO - EMP-SALARY(WS-SUB-1)                     
032200        PERFORM 2300-ESCRIBIR-SALDISC                                     
032300           THRU 2300-ESCRIBIR-SALDISC-EXIT                                
032400     ELSE                                                                 
032500        IF EMP-SALARY(WS-SUB-1) > WS-LIMITE-ALTO                          
032600           SET DISC-88-MORE TO TRUE                                       
032700           COMPUTE DISC-AMOUNT =                                          
032800                   EMP-SALARY(WS-SUB-1) - WS-LIMITE-ALTO                  
032900           PERFORM 2300-ESCRIBIR-SALDISC                                  
033000              THRU 2300-ESCRIBIR-SALDISC-EXIT                             
033100        END-IF                                                            
033200     END-IF                                                               
033300     .                                                                    
033400 2200-CLASIFICAR-DISCREPANCIA-EXIT.                                       
033500     EXIT.                                                                
033600*****************************************************************         
033700*                  2300-ESCRIBIR-SALDISC                        *         
033800*****************************************************************         
033900 2300-ESCRIBIR-SALDISC.                                                   
034000     MOVE WS-SUB-1 TO WS-FMT-IDX                                          
034100     PERFORM 9000-FORMATEAR-EMPLEADO                                      
034200        THRU 9000-FORMATEAR-EMPLEADO-EXIT                                 
034300                                                                          
034400     MOVE WS-EMP-FMT-FLAT TO LSD-EMPLEADO                                 
034500     MOVE DISC-AMOUNT     TO LSD-MONTO                                    
034600                                                                          
034700     IF DISC-88-LESS                                                      
034800        MOVE ' earns less than they should by '                           
034900             TO LSD-LIT-2                                                 
035000     ELSE                                                                 
035100        MOVE ' earns more than they should by '                           
035200             TO LSD-LIT-2                                                 
035300     END-IF                                                               
035400                                                                          
035500     WRITE SALDISC-REC FROM WS-LINEA-SALDISC-FLAT                         
035600     ADD 1 TO WS-DISC-COUNT                                               
035700     .                                                                    
035800 2300-ESCRIBIR-SALDISC-EXIT.                                              
035900     EXIT.                                                                
036000*****************************************************************         
036100*                  3000-PASE-PROFUNDIDAD                        *         
036200*****************************************************************         
036300 3000-PASE-PROFUNDIDAD.                                                   
036400     PERFORM 3100-CALCULAR-PROFUNDIDAD                                    
036500        THRU 3100-CALCULAR-PROFUNDIDAD-EXIT                               
036600                                                                          
036700     IF EMP-DEPTH-VALUE(WS-SUB-2) > PRM0-DEPTH-THRESHOLD                  
036800        COMPUTE WS-EXCESO =                                               
036900                EMP-DEPTH-VALUE(WS-SUB-2) - PRM0-DEPTH-THRESHOLD          
037000        PERFORM 3300-ESCRIBIR-EXCESO                                      
037100           THRU 3300-ESCRIBIR-EXCESO-EXIT                                 
037200     END-IF                                                               
037300     .                                                                    
037400 3000-PASE-PROFUNDIDAD-EXIT.                                              
037500     EXIT.                                                                
037600*****************************************************************         
037700*                3100-CALCULAR-PROFUNDIDAD                      *         
037800*****************************************************************         
037900 3100-CALCULAR-PROFUNDIDAD.                                               
038000* TKT4471 - SI LA PROFUNDIDAD YA FUE CALCULADA PARA ESTE          TKT4471R
038100* EMPLEADO EN ESTA CORRIDA, SE REUTILIZA Y NO SE RECALCULA.       TKT4471R
038200     IF NOT EMP-DEPTH-OK(WS-SUB-2)                                        
038300        MOVE WS-SUB-2 TO WS-WALK-IDX                                      
038400        MOVE 0        TO WS-WALK-DEPTH                                    
038500        MOVE SPACE    TO WS-WALK-DONE-SW                                  
038600                                                                          
038700        PERFORM 3150-SUBIR-NIVEL                                          
038800           THRU 3150-SUBIR-NIVEL-EXIT                                     
038900           UNTIL WALK-DONE-SI                                             
039000                                                                          
039100        MOVE WS-WALK-DEPTH TO EMP-DEPTH-VALUE(WS-SUB-2)                   
039200        SET EMP-DEPTH-OK(WS-SUB-2) TO TRUE                                
039300     END-IF                                                               
039400     .                                                                    
039500 3100-CALCULAR-PROFUNDIDAD-EXIT.                                          
039600     EXIT.                                                                
039700*****************************************************************         
039800*                    3150-SUBIR-NIVEL                           *         
039900*****************************************************************         
040000 3150-SUBIR-NIVEL.                                                        
040100* SI EL NIVEL ACTUAL YA TIENE PROFUNDIDAD MEMORIZADA, SE SUMA             
040200* Y SE CORTA LA SUBIDA (AHORRA RECORRER EL RESTO DE LA                    
040300* CADENA DE GERENTES).                                            TKT4471R
040400     IF EMP-DEPTH-OK(WS-WALK-IDX)                                         
040500        COMPUTE WS-WALK-DEPTH =                                           
040600                WS-WALK-DEPTH + EMP-DEPTH-VALUE(WS-WALK-IDX)              
040700        MOVE 'SI' TO WS-WALK-DONE-SW                                      
040800     ELSE                                                                 
040900        IF EMP-MGRNO(WS-WALK-IDX) = 0                                     
041000           MOVE 'SI' TO WS-WALK-DONE-SW                                   
041100        ELSE                                                              
041200           ADD 1 TO WS-WALK-DEPTH                                         
041300           MOVE EMP-MGRNO(WS-WALK-IDX) TO WS-BUSCAR-EMPNO                 
041400           PERFORM 3200-BUSCAR-EMPLEADO                                   
041500              THRU 3200-BUSCAR-EMPLEADO-EXIT                              
041600           IF FOUND-SI                                                    
041700              MOVE WS-FOUND-IDX TO WS-WALK-IDX                            
041800           ELSE                                                           
041900*           TKT4471 - GERENTE COLGADO (NO EXISTE EN LA            TKT4471R
042000*           TABLA) - SE CORTA LA SUBIDA SIN ERROR.                TKT4471R
042100              MOVE 'SI' TO WS-WALK-DONE-SW                                
042200           END-IF                                                         
042300        END-IF                                                            
042400     END-IF                                                               
042500     .                                                                    
042600 3150-SUBIR-NIVEL-EXIT.                                                   
042700     EXIT.                                                                
042800*****************************************************************         
042900*                  3200-BUSCAR-EMPLEADO                         *         
043000*****************************************************************         
043100 3200-BUSCAR-EMPLEADO.                                                    
043200* BUSQUEDA LINEAL DEL LEGAJO WS-BUSCAR-EMPNO EN LA TABLA.                 
043300     MOVE SPACE TO WS-FOUND-SW                                            
043400     MOVE 0     TO WS-FOUND-IDX                                           
043500                                                                          
043600     PERFORM 3210-COMPARAR-EMPLEADO                                       
043700        THRU 3210-COMPARAR-EMPLEADO-EXIT                                  
043800        VARYING WS-SUB-4 FROM 1 BY 1                                      
043900        UNTIL WS-SUB-4 > WS-EMP-COUNT                                     
044000              OR FOUND-SI                                                 
044100     .                                                                    
044200 3200-BUSCAR-EMPLEADO-EXIT.                                               
044300     EXIT.                                                                
044400*****************************************************************         
044500*                 3210-COMPARAR-EMPLEADO                        *         
044600*****************************************************************         
044700 3210-COMPARAR-EMPLEADO.                                                  
044800     IF EMP-EMPNO(WS-SUB-4) = WS-BUSCAR-EMPNO                             
044900        MOVE WS-SUB-4 TO WS-FOUND-IDX                                     
045000        MOVE 'SI' TO WS-FOUND-SW                                          
045100     END-IF                                                               
045200     .                                                                    
045300 3210-COMPARAR-EMPLEADO-EXIT.                                             
045400     EXIT.                                                                
045500*****************************************************************         
045600*                   3300-ESCRIBIR-EXCESO                        *         
045700*****************************************************************         
045800 3300-ESCRIBIR-EXCESO.                                                    
045900     MOVE WS-SUB-2 TO WS-FMT-IDX                                          
046000     PERFORM 9000-FORMATEAR-EMPLEADO                                      
046100        THRU 9000-FORMATEAR-EMPLEADO-EXIT                                 
046200                                                                          
046300     MOVE WS-EMP-FMT-FLAT TO LDP-EMPLEADO                                 
046400     MOVE WS-EXCESO       TO LDP-EXCESO                                   
046500                                                                          
046600     WRITE DEPTH-REC FROM WS-LINEA-DEPTH-FLAT                             
046700     ADD 1 TO WS-EXCS-COUNT                                               
046800     .                                                                    
046900 3300-ESCRIBIR-EXCESO-EXIT.                                               
047000     EXIT.                                                                
047100*****************************************************************         
047200*                 9000-FORMATEAR-EMPLEADO                       *         
047300*****************************************************************         
047400 9000-FORMATEAR-EMPLEADO.                                                 
047500* RUTINA COMUN USADA POR LOS DOS REPORTES PARA QUE UN MISMO               
047600* EMPLEADO SE MUESTRE SIEMPRE DE LA MISMA FORMA.                          
047700     MOVE EMP-EMPNO(WS-FMT-IDX)     TO FMT-EMPNO                          
047800     MOVE EMP-FIRSTNME(WS-FMT-IDX)  TO FMT-FIRSTNME                       
047900     MOVE EMP-LASTNAME(WS-FMT-IDX)  TO FMT-LASTNAME                       
048000     MOVE EMP-SALARY(WS-FMT-IDX)    TO FMT-SALARY                         
048100                                                                          
048200     IF EMP-MGRNO(WS-FMT-IDX) = 0                                         
048300        MOVE 'NONE' TO FMT-MGRNO                                          
048400     ELSE                                                                 
048500        MOVE EMP-MGRNO(WS-FMT-IDX) TO WS-MGR-EDIT-NUM                     
048600        MOVE WS-MGR-EDIT-NUM       TO FMT-MGRNO                           
048700     END-IF                                                               
048800     .                                                                    
048900 9000-FORMATEAR-EMPLEADO-EXIT.                                            
049000     EXIT.                                                                
049100*****************************************************************         
049200*                       9900-FINAL                              *         
049300*****************************************************************         
049400 9900-FINAL.                                                              
049500     CLOSE SALDISC-RPT                                                    
049600     CLOSE DEPTH-RPT                                                      
049700     .                                                                    
049800 9900-FINAL-EXIT.                                                         
049900     EXIT.                                                                
