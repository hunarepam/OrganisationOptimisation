000100******************************************************************        
000200*                                                                *        
000300* NOMBRE DEL OBJETO:  NE8CEMP0                                   *        
000400*                                                                *        
000500* DESCRIPCION:  RENGLON DE TABLA EN MEMORIA PARA EL LEGAJO DE    *        
000600*               EMPLEADO LEIDO DEL EXTRACTO CSV DE NOMINA.       *        
000700*                                                                *        
000800* -------------------------------------------------------------- *        
000900*                                                                *        
001000*           LONGITUD : 64 POSICIONES POR RENGLON.                *        
001100*           PREFIJO  : EMP-.                                     *        
001200*                                                                *        
001300* MAINTENENCE LOG                                                *        
001400* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *        
001500* ---------- ------------  --------------------------------------*        
001600* 11/04/1984 M.IBARRA      INITIAL VERSION - ORG AUDIT EXTRACT.  *        
001700* 02/11/1998 M.IBARRA      Y2K REVIEW - NO DATE FIELDS HELD.     *        
001800* 19/07/2001 R.OLMEDO      ADDED EMP-DEPTH WORK FIELDS           *TKT4471R
001900******************************************************************        
002000                                                                          
002100     05 EMP-ENTRY OCCURS 0 TO 00500 TIMES                                 
002200             DEPENDING ON WS-EMP-COUNT                                    
002300             INDEXED BY EMP-IDX.                                          
002400        10 EMP-EMPNO                PIC 9(09).                            
002500        10 EMP-FIRSTNME              PIC X(20).                           
002600        10 EMP-LASTNAME              PIC X(20).                           
002700        10 EMP-SALARY                PIC S9(09)V9(02)                     
002800                                     COMP-3.                              
002900        10 EMP-MGRNO                 PIC 9(09).                           
003000*      TKT 4471 - CAMPOS DE TRABAJO PARA EL CALCULO DE            TKT4471R
003100*      PROFUNDIDAD JERARQUICA (MEMOIZACION).                      TKT4471R
003200        10 EMP-DEPTH-SW              PIC X(01)                    TKT4471R
003300                                     VALUE 'N'.                   TKT4471R
003400           88 EMP-DEPTH-OK           VALUE 'Y'.                   TKT4471R
003500        10 EMP-DEPTH-VALUE           PIC 9(04) COMP.              TKT4471R
003600        10 FILLER                    PIC X(06).                           
