000100*****************************************************************         
000200* Program name:    NE8C1000                                     *         
000300* Original author: M. IBARRA.                                   *         
000400*                                                               *         
000500* Maintenence Log                                               *         
000600* Date       Author        Maintenance Requirement.             *         
000700* ---------- ------------  -----------------------------------  *         
000750* 11/04/1984 M.IBARRA      Initial version - reads NOMINA       *         
000800*                          extract and drives the org-chart     *         
000850*                          audit run.                           * TKT0001R
000900* 02/08/1985 M.IBARRA      Corrected header-skip on empty       * TKT0017R
000950*                          extract.                             * TKT0017R
001000* 14/01/1988 S.VEGA        Added WARNING message when the       * TKT0092R
001050*                          extract DD cannot be opened - run    * TKT0092R
001100*                          no longer abends, continues with     * TKT0092R
001150*                          zero employees.                      * TKT0092R
001200* 09/05/1991 S.VEGA        Salary column now carries 2          * TKT0140R
001250*                          decimals; conversion routine         * TKT0140R
001300*                          reworked.                            * TKT0140R
001350* 23/03/1994 R.OLMEDO      Manager-id column made optional      * TKT0203R
001400*                          on the trailing field per NOMINA     * TKT0203R
001450*                          DEPT request.                        * TKT0203R
001500* 02/11/1998 R.OLMEDO      Y2K REVIEW - WS-RUN-DATE-AREA        * Y2K0001R
001550*                          CONFIRMED WINDOWED, NO 2-DIGIT       * Y2K0001R
001600*                          YEAR STORED ON EMPLOYEE RECORDS.     * Y2K0001R
001650*                          NO CHANGE REQUIRED.                  * Y2K0001R
001700* 17/06/1999 R.OLMEDO      Y2K FOLLOW-UP - CONFIRMED ACCEPT     * Y2K0002R
001750*                          FROM DATE RETURNS A WINDOWED         * Y2K0002R
001800*                          CENTURY OK.                          * Y2K0002R
001850* 19/07/2001 J.CASTRO      Added UPSI-0 parse trace switch      * TKT4471R
001900*                          and final switch-word diagnostic     * TKT4471R
001950*                          display.                             * TKT4471R
002000*****************************************************************         
002050*                                                               *         
002100*          I D E N T I F I C A T I O N  D I V I S I O N         *         
002150*                                                               *         
002200*****************************************************************         
003000 IDENTIFICATION DIVISION.                                                 
003100 PROGRAM-ID.  NE8C1000.                                                   
003200 AUTHOR. M. IBARRA.                                                       
003300 INSTALLATION. IBM Z/OS.                                                  
003400 DATE-WRITTEN. 11/04/1984.                                                
003500 DATE-COMPILED. 11/04/1984.                                               
003600 SECURITY. CONFIDENTIAL.                                                  
003700*****************************************************************         
003800*                                                               *         
003900*             E N V I R O N M E N T   D I V I S I O N           *         
004000*                                                               *         
004100*****************************************************************         
004200 ENVIRONMENT DIVISION.                                                    
004300                                                                          
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS WS-CLASE-NUMERICA IS '0' THRU '9'                              
004800     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON                                 
004900     UPSI-0 OFF STATUS IS WS-UPSI-TRAZA-OFF.                              
005000                                                                          
005100 INPUT-OUTPUT SECTION.                                                    
005150*****************************************************************         
005200*                                                               *         
005300*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *         
005400*                                                               *         
005450*****************************************************************         
005500 FILE-CONTROL.                                                            
005600     SELECT EMPLOYEE-EXTRACT ASSIGN     TO EMPEXTR                        
005700                             ORGANIZATION IS LINE SEQUENTIAL              
005800                             FILE STATUS  IS SW-FILE-STATUS.              
005900*****************************************************************         
006000*                                                               *         
006100*                      D A T A   D I V I S I O N                *         
006200*                                                               *         
006300*****************************************************************         
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600 FD  EMPLOYEE-EXTRACT                                                     
006700     LABEL RECORDS ARE STANDARD.                                          
006800 01  EMPEXT-LINE-REC.                                                     
006900     05 EMPEXT-LINE                     PIC X(128).                       
007000     05 FILLER                          PIC X(04).                        
007100                                                                          
007200 WORKING-STORAGE SECTION.                                                 
007310*****************************************************************         
007320*                                                               *         
007330*                    DEFINICION DE CONSTANTES.                  *         
007340*                                                               *         
007350*****************************************************************         
007600 01  CT-CONSTANTES.                                                       
007700     05 CT-RUTINA                       PIC X(08)                         
007800                                         VALUE 'NE8C1000'.                
007900     05 CT-SUBRUTINA                    PIC X(08)                         
008000                                         VALUE 'NE8C1100'.                
008100     05 FILLER                          PIC X(10).                        
008200                                                                          
008310*****************************************************************         
008320*                                                               *         
008330*                     DEFINICION DE SWITCHES.                   *         
008340*                                                               *         
008350*****************************************************************         
008600 01  SW-SWITCHES.                                                         
008700     05 SW-FILE-STATUS                  PIC X(02)                         
008800                                         VALUE SPACE.                     
008900        88 FS-88-OK                      VALUE '00'.                      
009000     05 SW-FIN-ARCHIVO                  PIC X(02)                         
009100                                         VALUE 'NN'.                      
009200        88 FIN-ARCHIVO-SI                VALUE 'SI'.                      
009300     05 FILLER                          PIC X(06).                        
009400                                                                          
009510*****************************************************************         
009520*                                                               *         
009530*                     DEFINICION DE VARIABLES.                  *         
009540*                                                               *         
009550*****************************************************************         
009800 01  WS-CONTADORES.                                                       
009900     05 WS-LEIDOS                       PIC 9(04) COMP                    
010000                                         VALUE 0.                         
010100     05 WS-DESCARTADOS                  PIC 9(04) COMP                    
010200                                         VALUE 0.                         
010300     05 FILLER                          PIC X(06).                        
010400                                                                          
010500* TABLA EN MEMORIA DE LEGAJOS - UN RENGLON POR EMPLEADO LEIDO.            
010600* WS-EMP-COUNT VIAJA DENTRO DEL MISMO RENGLON QUE LA TABLA                
010700* PORQUE ES EL OBJETO DEL DEPENDING ON Y SE PASA POR                      
010800* REFERENCIA A LA SUBRUTINA NE8C1100 JUNTO CON LA TABLA.          TKT4471R
010900 01  WS-EMPLOYEE-TABLE.                                                   
011000     05 FILLER                          PIC X(04).                        
011100     05 WS-EMP-COUNT                    PIC 9(04) COMP                    
011200                                         VALUE 0.                         
011300     COPY NE8CEMP0.                                                       
011400                                                                          
011500* PARAMETROS DE TOLERANCIA PASADOS POR REFERENCIA AL CALL.                
011600 01  WS-PARAMETROS.                                                       
011700     05 FILLER                          PIC X(01).                        
011800     COPY NE8CPRM0.                                                       
011900                                                                          
012000* CONTADORES DEVUELTOS POR LA SUBRUTINA NE8C1100.                         
012100 01  WS-RESULTADOS.                                                       
012200     05 WS-DISC-COUNT                   PIC 9(04) COMP                    
012300                                         VALUE 0.                         
012400     05 WS-EXCS-COUNT                   PIC 9(04) COMP                    
012500                                         VALUE 0.                         
012600     05 FILLER                          PIC X(08).                        
012700                                                                          
012800* AREA DE TRABAJO PARA LA LINEA CSV LEIDA.                                
012900 01  WS-CSV-LINE-AREA.                                                    
013000     05 WS-CSV-LINE                     PIC X(128).                       
013100     05 FILLER                          PIC X(04).                        
013200* VISTA ALTERNATIVA PARA VOLCAR LAS PRIMERAS 40 POSICIONES                
013300* DE LA LINEA EN LOS MENSAJES DE ERROR DE PARSEO.                         
013400 01  WS-CSV-LINE-R REDEFINES WS-CSV-LINE-AREA.                            
013500     05 WS-CSV-PREVIEW                  PIC X(40).                        
013600     05 FILLER                          PIC X(92).                        
013700                                                                          
013800* FECHA DE CORRIDA DEL JOB, DESCOMPUESTA PARA EL LOG.                     
013900 01  WS-RUN-DATE-AREA.                                                    
014000     05 WS-RUN-DATE                     PIC 9(06).                        
014100     05 FILLER                          PIC X(02).                        
014200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-AREA.                            
014300     05 WS-RUN-YY                       PIC 9(02).                        
014400     05 WS-RUN-MM                       PIC 9(02).                        
014500     05 WS-RUN-DD                       PIC 9(02).                        
014600     05 FILLER                          PIC X(02).                        
014700                                                                          
014800* PALABRA DE SWITCHES PARA EL DISPLAY FINAL DE DIAGNOSTICO.               
014900 01  WS-SWITCHES-WORD.                                                    
015000     05 WS-SW-FILE-STATUS-C             PIC X(02).                        
015100     05 WS-SW-FIN-ARCHIVO-C             PIC X(02).                        
015200     05 FILLER                          PIC X(02).                        
015300 01  WS-SWITCHES-WORD-R REDEFINES WS-SWITCHES-WORD.                       
015400     05 WS-SWITCHES-TEXT                PIC X(06).                        
015500                                                                          
015600* AREA DE TRABAJO PARA EL PARSEO DE CADA COLUMNA DE LA LINEA.             
015700* EMPNO/MGRNO/SALARIO VIAJAN JUSTIFIED RIGHT PORQUE EL                    
015800* UNSTRING LOS DEJA ALINEADOS A LA IZQUIERDA - SIN EL                     
015900* JUSTIFIED RIGHT Y EL INSPECT QUE LOS RELLENA DE CEROS                   
016000* MAS ADELANTE, EL MOVE A UN CAMPO NUMERICO QUEDA MAL.   TKT0140R         
016100 01  WS-PARSE-AREA.                                                       
016200     05 WS-COL-EMPNO                    PIC X(09)                         
016300                                         JUSTIFIED RIGHT.                 
016400     05 WS-COL-FIRSTNME                 PIC X(20).                        
016500     05 WS-COL-LASTNAME                 PIC X(20).                        
016600     05 WS-COL-SALARY                   PIC X(15).                        
016700     05 WS-COL-MGRNO                    PIC X(09)                         
016800                                         JUSTIFIED RIGHT.                 
016900     05 WS-SAL-WHOLE-C                  PIC X(09)                         
017000                                         JUSTIFIED RIGHT.                 
017100     05 WS-SAL-FRAC-C                   PIC X(02).                        
017200     05 WS-SAL-WHOLE                    PIC 9(09).                        
017300     05 WS-SAL-FRAC                     PIC 9(02).                        
017400     05 FILLER                          PIC X(06).                        
017500*****************************************************************         
017600*                                                               *         
017700*               P R O C E D U R E   D I V I S I O N             *         
017800*                                                               *         
017900*****************************************************************         
018000 PROCEDURE DIVISION.                                                      
018100                                                                          
018200*****************************************************************         
018300*                         0000-MAINLINE                         *         
018400*****************************************************************         
018500 0000-MAINLINE.                                                           
018600                                                                          
018700     PERFORM 1000-INICIO                                                  
018800        THRU 1000-INICIO-EXIT                                             
018900                                                                          
019000     PERFORM 2000-PROCESO                                                 
019100        THRU 2000-PROCESO-EXIT                                            
019200        UNTIL FIN-ARCHIVO-SI                                              
019300                                                                          
019400     PERFORM 3000-FINAL                                                   
019500     .                                                                    
019600*****************************************************************         
019700*                         1000-INICIO                           *         
019800*****************************************************************         
019900 1000-INICIO.                                                             
020000                                                                          
020100     ACCEPT WS-RUN-DATE-AREA FROM DATE                                    
020200     DISPLAY CT-RUTINA ' - AUDITORIA DE ORGANIGRAMA - FECHA '             
020300             WS-RUN-DATE-AREA                                             
020400                                                                          
020500     MOVE SPACE TO SW-FILE-STATUS                                         
020600     MOVE 'NN'  TO SW-FIN-ARCHIVO                                         
020700                                                                          
020800     OPEN INPUT EMPLOYEE-EXTRACT                                          
020900     IF NOT FS-88-OK                                                      
021000        DISPLAY CT-RUTINA ' - WARNING - NO SE PUDO ABRIR EL'              
021100                ' EXTRACTO DE EMPLEADOS. STATUS: ' SW-FILE-STATUS         
021200        DISPLAY CT-RUTINA ' - WARNING - SE CONTINUA CON LA'               
021300                ' TABLA DE EMPLEADOS VACIA'                               
021400        MOVE 'SI' TO SW-FIN-ARCHIVO                                       
021500     ELSE                                                                 
021600        PERFORM 1100-SALTAR-ENCABEZADO                                    
021700           THRU 1100-SALTAR-ENCABEZADO-EXIT                               
021800        IF NOT FIN-ARCHIVO-SI                                             
021900           PERFORM 2100-LEER-DETALLE                                      
022000              THRU 2100-LEER-DETALLE-EXIT                                 
022100        END-IF                                                            
022200     END-IF                                                               
022300     .                                                                    
022400 1000-INICIO-EXIT.                                                        
022500     EXIT.                                                                
022600*****************************************************************         
022700*                    1100-SALTAR-ENCABEZADO                     *         
022800*****************************************************************         
022900 1100-SALTAR-ENCABEZADO.                                                  
023000* EL PRIMER RENGLON DEL EXTRACTO ES EL ENCABEZADO DE COLUMNAS             
023100* Y SE DESCARTA SIN PARSEAR.                                              
023200     READ EMPLOYEE-EXTRACT                                                
023300          AT END                                                          
023400          MOVE 'SI' TO SW-FIN-ARCHIVO                                     
023500     END-READ                                                             
023600     .                                                                    
023700 1100-SALTAR-ENCABEZADO-EXIT.                                             
023800     EXIT.                                                                
023900*****************************************************************         
024000*                         2000-PROCESO                          *         
024100*****************************************************************         
024200 2000-PROCESO.                                                            
024300                                                                          
024400     PERFORM 2200-PARSEAR-LINEA                                           
024500        THRU 2200-PARSEAR-LINEA-EXIT                                      
024600                                                                          
024700     PERFORM 2100-LEER-DETALLE                                            
024800        THRU 2100-LEER-DETALLE-EXIT                                       
024900     .                                                                    
025000 2000-PROCESO-EXIT.                                                       
025100     EXIT.                                                                
025200*****************************************************************         
025300*                      2100-LEER-DETALLE                        *         
025400*****************************************************************         
025500 2100-LEER-DETALLE.                                                       
025600     READ EMPLOYEE-EXTRACT                                                
025700          AT END                                                          
025800          MOVE 'SI' TO SW-FIN-ARCHIVO                                     
025900          NOT AT END                                                      
026000          ADD 1 TO WS-LEIDOS                                              
026100     END-READ                                                             
026200     .                                                                    
026300 2100-LEER-DETALLE-EXIT.                                                  
026400     EXIT.                                                                
026500*****************************************************************         
026600*                    2200-PARSEAR-LINEA                         *         
026700*****************************************************************         
026800 2200-PARSEAR-LINEA.                                                      
026900* SE DIVIDE LA LINEA CSV EN SUS 5 COLUMNAS. LA QUINTA COLUMNA             
027000* (ID DEL GERENTE) ES OPCIONAL - SI LA LINEA NO LA TRAE, EL               
027100* CAMPO RECEPTOR QUEDA EN BLANCO (VIA LA LIMPIEZA PREVIA).                
027200     MOVE EMPEXT-LINE-REC               TO WS-CSV-LINE-AREA               
027300     MOVE SPACES TO WS-COL-EMPNO    WS-COL-FIRSTNME                       
027400                    WS-COL-LASTNAME WS-COL-SALARY                         
027500                    WS-COL-MGRNO                                          
027600                                                                          
027700     UNSTRING WS-CSV-LINE DELIMITED BY ','                                
027800         INTO WS-COL-EMPNO,                                               
027900              WS-COL-FIRSTNME,                                            
028000              WS-COL-LASTNAME,                                            
028100              WS-COL-SALARY,                                              
028200              WS-COL-MGRNO                                                
028300     END-UNSTRING                                                         
028400                                                                          
028500* TKT0140 - EL UNSTRING DEJA EL LEGAJO ALINEADO A LA                      
028600* IZQUIERDA; EL INSPECT LO RELLENA DE CEROS A LA IZQUIERDA                
028700* (EL CAMPO YA ES JUSTIFIED RIGHT) ANTES DE PASARLO A UN                  
028800* CAMPO NUMERICO.                                         TKT0140R        
028900     INSPECT WS-COL-EMPNO                                                 
029000         REPLACING LEADING SPACE BY ZERO                                  
029100                                                                          
029200     IF WS-UPSI-TRAZA-ON                                                  
029300        AND WS-COL-EMPNO IS WS-CLASE-NUMERICA                             
029400        DISPLAY CT-RUTINA ' - TRAZA - LINEA: ' WS-CSV-PREVIEW             
029500     END-IF                                                               
029600                                                                          
029700     ADD 1 TO WS-EMP-COUNT                                                
029800     MOVE WS-COL-EMPNO TO EMP-EMPNO(WS-EMP-COUNT)                         
029900     MOVE WS-COL-FIRSTNME TO EMP-FIRSTNME(WS-EMP-COUNT)                   
030000     MOVE WS-COL-LASTNAME TO EMP-LASTNAME(WS-EMP-COUNT)                   
030100                                                                          
030200     PERFORM 2250-CONVERTIR-SALARIO                                       
030300        THRU 2250-CONVERTIR-SALARIO-EXIT                                  
030400                                                                          
030500     IF WS-COL-MGRNO EQUAL SPACES                                         
030600        MOVE 0 TO EMP-MGRNO(WS-EMP-COUNT)                                 
030700     ELSE                                                                 
030800        INSPECT WS-COL-MGRNO                                              
030900            REPLACING LEADING SPACE BY ZERO                               
031000        MOVE WS-COL-MGRNO TO EMP-MGRNO(WS-EMP-COUNT)                      
031100     END-IF                                                               
031200                                                                          
031300     MOVE 'N' TO EMP-DEPTH-SW(WS-EMP-COUNT)                               
031400     MOVE 0   TO EMP-DEPTH-VALUE(WS-EMP-COUNT)                            
031500     .                                                                    
031600 2200-PARSEAR-LINEA-EXIT.                                                 
031700     EXIT.                                                                
031800*****************************************************************         
031900*                  2250-CONVERTIR-SALARIO                       *         
032000*****************************************************************         
032100 2250-CONVERTIR-SALARIO.                                                  
032200* EL SALARIO LLEGA COMO TEXTO CON PUNTO DECIMAL (2 DECIMALES).            
032300* SE PARTE EN PARTE ENTERA Y FRACCIONARIA Y SE RECOMPONE EN               
032400* EMP-SALARY, REDONDEADO A 2 DECIMALES.                                   
032500     MOVE SPACES TO WS-SAL-WHOLE-C                                        
032600     MOVE '00'   TO WS-SAL-FRAC-C                                         
032700     UNSTRING WS-COL-SALARY DELIMITED BY '.'                              
032800         INTO WS-SAL-WHOLE-C,                                             
032900              WS-SAL-FRAC-C                                               
033000     END-UNSTRING                                                         
033100                                                                          
033200* TKT0140 - RELLENO DE CEROS A LA IZQUIERDA (CAMPO YA                     
033300* JUSTIFIED RIGHT) ANTES DE PASAR LA PARTE ENTERA AL                      
033400* CAMPO NUMERICO DE TRABAJO.                             TKT0140R         
033500     INSPECT WS-SAL-WHOLE-C                                               
033600         REPLACING LEADING SPACE BY ZERO                                  
033700     MOVE WS-SAL-WHOLE-C TO WS-SAL-WHOLE                                  
033800     MOVE WS-SAL-FRAC-C  TO WS-SAL-FRAC                                   
033900                                                                          
034000     COMPUTE EMP-SALARY(WS-EMP-COUNT) ROUNDED =                           
034100             WS-SAL-WHOLE + (WS-SAL-FRAC / 100)                           
034200     .                                                                    
034300 2250-CONVERTIR-SALARIO-EXIT.                                             
034400     EXIT.                                                                
034500*****************************************************************         
034600*                         3000-FINAL                            *         
034700*****************************************************************         
034800 3000-FINAL.                                                              
034900                                                                          
035000     CALL CT-SUBRUTINA USING WS-EMPLOYEE-TABLE,                           
035100                             WS-PARAMETROS,                               
035200                             WS-RESULTADOS                                
035300                                                                          
035400     MOVE SW-FILE-STATUS TO WS-SW-FILE-STATUS-C                           
035500     MOVE SW-FIN-ARCHIVO TO WS-SW-FIN-ARCHIVO-C                           
035600                                                                          
035700     DISPLAY CT-RUTINA ' - REGISTROS LEIDOS       : ' WS-LEIDOS           
035800     DISPLAY CT-RUTINA ' - EMPLEADOS EN TABLA      : '                    
035900             WS-EMP-COUNT                                                 
036000     DISPLAY CT-RUTINA ' - DISCREPANCIAS SALARIO   : '                    
036100             WS-DISC-COUNT                                                
036200     DISPLAY CT-RUTINA ' - EXCESOS DE PROFUNDIDAD  : '                    
036300             WS-EXCS-COUNT                                                
036400     DISPLAY CT-RUTINA ' - SWITCHES FINALES        : '                    
036500             WS-SWITCHES-TEXT                                             
036600                                                                          
036700     CLOSE EMPLOYEE-EXTRACT                                               
036800     STOP RUN                                                             
036900     .                                                                    
