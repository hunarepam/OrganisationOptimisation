000100******************************************************************        
000200*                                                                *        
000300* NOMBRE DEL OBJETO:  NE8CDISC                                   *        
000400*                                                                *        
000500* DESCRIPCION:  AREAS DERIVADAS DE LA RUTINA DE AUDITORIA DE     *        
000600*               ORGANIGRAMA. CONTIENE LA DISCREPANCIA SALARIAL   *        
000700*               DE UN GERENTE Y EL EXCESO DE PROFUNDIDAD DE      *        
000800*               LINEA DE REPORTE DE UN EMPLEADO.                 *        
000900*                                                                *        
001000* -------------------------------------------------------------- *        
001100*                                                                *        
001200*           LONGITUD : 13 POSICIONES.                            *        
001300*           PREFIJO  : DISC- / EXCS-.                            *        
001400*                                                                *        
001500* MAINTENENCE LOG                                                *        
001600* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *        
001700* ---------- ------------  --------------------------------------*        
001800* 11/04/1984 M.IBARRA      INITIAL VERSION - ORG AUDIT EXTRACT.  *        
001900******************************************************************        
002000                                                                          
002100     05 NE8CDISC.                                                         
002200        10 SALARY-DISCREPANCY.                                            
002300           15 DISC-TYPE              PIC X(04).                           
002400              88 DISC-88-LESS         VALUE 'LESS'.                       
002500              88 DISC-88-MORE         VALUE 'MORE'.                       
002600           15 DISC-AMOUNT            PIC S9(09)V9(02)                     
002700                                     COMP-3.                              
002800           15 FILLER                 PIC X(04).                           
002900        10 HIERARCHY-DEPTH-EXCESS.                                        
003000           15 EXCS-DEPTH             PIC 9(04).                           
003100           15 FILLER                 PIC X(04).                           
