000100******************************************************************        
000200*                                                                *        
000300* NOMBRE DEL OBJETO:  NE8CPRM0                                   *        
000400*                                                                *        
000500* DESCRIPCION:  PARAMETROS DE TOLERANCIA PARA LA AUDITORIA DE    *        
000600*               ORGANIGRAMA. SE FIJAN POR VALUE UNA SOLA VEZ,    *        
000700*               NO EXISTE ARCHIVO DE PARAMETROS EN ESTA FASE.    *        
000800*                                                                *        
000900* -------------------------------------------------------------- *        
001000*                                                                *        
001100*           LONGITUD : 10 POSICIONES.                            *        
001200*           PREFIJO  : PRM0-.                                    *        
001300*                                                                *        
001400* MAINTENENCE LOG                                                *        
001500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *        
001600* ---------- ------------  --------------------------------------*        
001700* 11/04/1984 M.IBARRA      INITIAL VERSION - ORG AUDIT EXTRACT.  *        
001800* 30/06/1991 M.IBARRA      RATIOS MADE CONFIGURABLE BY VALUE     *TKT0381R
001900*                          CLAUSE PER REQUEST OF NOMINA DEPT.    *TKT0381R
002000******************************************************************        
002100                                                                          
002200     05 NE8CPRM0.                                                         
002300        10 PRM0-DEPTH-THRESHOLD      PIC 9(04) COMP                       
002400                                     VALUE 0004.                          
002500        10 PRM0-RATIO-LOW            PIC 9(01)V9(02)                      
002600                                     COMP-3 VALUE 1.20.                   
002700        10 PRM0-RATIO-HIGH           PIC 9(01)V9(02)                      
002800                                     COMP-3 VALUE 1.50.                   
002900        10 FILLER                    PIC X(10).                           
